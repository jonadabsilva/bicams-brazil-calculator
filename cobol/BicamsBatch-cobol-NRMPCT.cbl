000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NRMPCT.
000400 AUTHOR. R KOSINSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/91.
000700 DATE-COMPILED. 03/21/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED SUBPROGRAM - CONVERTS A Z-SCORE TO A NORMAL
001400*          PERCENTILE RANK (0-100) USING THE ABRAMOWITZ AND
001500*          STEGUN POLYNOMIAL APPROXIMATION TO THE STANDARD
001600*          NORMAL CUMULATIVE DISTRIBUTION (HANDBOOK OF
001700*          MATHEMATICAL FUNCTIONS, FORMULA 26.2.17).
001800*
001900*          THIS SHOP'S COMPILER HAS NO EXP OR SQRT FUNCTION, SO
002000*          E**X IS EVALUATED BY A RANGE-REDUCED MACLAURIN SERIES
002100*          IN PARAGRAPH 100 - THE ARGUMENT IS HALVED EIGHT TIMES
002200*          (DIVIDE BY 256) BEFORE THE SERIES IS SUMMED, THEN THE
002300*          PARTIAL RESULT IS SQUARED EIGHT TIMES TO UNDO THE
002400*          REDUCTION.  THIS IS THE SAME HALVE-AND-SQUARE TRICK
002500*          OPERATIONS USES IN THE INTEREST-TABLE GENERATOR.
002600******************************************************************
002700*CHANGE LOG
002800*DATE     BY   REQUEST    DESCRIPTION
002900*-------- ---- ---------- ----------------------------------------
003000*032191   RK   NEW        INITIAL VERSION FOR BICAMS NORM PROJECT
003100*040491   RK              SWITCHED FROM 6-TERM TO 10-TERM SERIES
003200*                         AFTER TEST CASE AT Z=3.50 WAS OFF
003300*061291   JS   CR-0460    ADDED SIGN-TEST REDEFINE, SEE BELOW
003400*112893   TGD  CR-0955    SERIES REDUCTION FACTOR RAISED TO 256
003500*                         FROM 64 - TIGHTENS ACCURACY NEAR Z=4
003600*040297   AK   CR-1301    PERCENTILE NOW CARRIES ONE DECIMAL
003700*033099   MM   Y2K-004    REVIEWED FOR Y2K - NO DATE FIELDS HERE
003800*081502   JS   CR-1950    RENAMED WS-WORK-1 THRU -9 TO MEANINGFUL
003900*                         NAMES AFTER A TRAINING-CLASS COMPLAINT
004000*071408   AK   CR-2630    CONFIRMED AGAINST HASTINGS 1955 TABLE
004100*                         OF THE NORMAL CURVE TO FOUR PLACES
004200*091513   TGD  CR-3040    RECOMPILED UNDER COBOL DEV CENTER IV
004300*012018   MM   CR-3560    COMMENT CLEANUP, NO LOGIC CHANGE
004400*052021   JS   CR-3811    COEFFICIENTS RECHECKED AGAINST SPEDO
004500*                         ET AL 2022 BICAMS VALIDATION ARTICLE
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 INPUT-OUTPUT SECTION.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800
005900*    SIGN-TEST REDEFINE ON THE INCOMING Z-SCORE, USED TO PICK     061291JS
006000*    THE UPPER-TAIL OR LOWER-TAIL FORM OF THE CDF FORMULA         061291JS
006100 01  WS-Z-WORK-AREA.
006200     05  WS-Z-WORK               PIC S9(02)V9(04) COMP-3.
006300 01  WS-Z-SIGN-TEST REDEFINES WS-Z-WORK-AREA.
006400     05  WS-Z-SIGN-BYTE          PIC X(02).
006500
006600 01  WS-CALC-FIELDS.
006700     05  WS-Z-ABS                PIC 9(02)V9(04) COMP-3.
006800     05  WS-T                    PIC 9(01)V9(08) COMP-3.
006900     05  WS-T2                   PIC 9(01)V9(08) COMP-3.
007000     05  WS-T3                   PIC 9(01)V9(08) COMP-3.
007100     05  WS-T4                   PIC 9(01)V9(08) COMP-3.
007200     05  WS-T5                   PIC 9(01)V9(08) COMP-3.
007300     05  WS-POLY                 PIC 9(02)V9(08) COMP-3.
007400     05  WS-EXP-ARG              PIC S9(02)V9(08) COMP-3.
007500     05  WS-EXP-REDUCED          PIC S9(02)V9(08) COMP-3.
007600     05  WS-EXP-TERM             PIC S9(02)V9(08) COMP-3.
007700     05  WS-EXP-SUM              PIC S9(02)V9(08) COMP-3.
007800     05  WS-EXP-RESULT           PIC S9(02)V9(08) COMP-3.
007900     05  WS-PHI-Z                PIC 9(01)V9(08) COMP-3.
008000     05  WS-SERIES-IDX           PIC 9(02) COMP-3.
008100     05  WS-SQUARE-IDX           PIC 9(02) COMP-3.
008200
008300*    EDITED REDEFINE OF THE CDF ACCUMULATOR, USED ONLY WHEN A     081502JS
008400*    PROGRAMMER ADDS A TEMPORARY DISPLAY STATEMENT TO TRACE A     081502JS
008500*    SUSPECT PATIENT RECORD - LEFT IN PLACE BETWEEN USES          081502JS
008600 01  WS-CDF-WORK-AREA.
008700     05  WS-CDF-WORK             PIC 9(01)V9(08) COMP-3.
008800 01  WS-CDF-EDIT-R REDEFINES WS-CDF-WORK-AREA.
008900     05  WS-CDF-EDIT-BYTE        PIC X(05).
009000
009100*    PERCENTILE RESULT, HELD HERE SO THE WHOLE-NUMBER PART CAN    040297AK
009200*    BE ISOLATED FOR THE REPORT COLUMN WITHOUT A SEPARATE EDIT    040297AK
009300 01  WS-PCT-TRACE-AREA.
009400     05  WS-PCT-TRACE            PIC 9(03)V9(01).
009500 01  WS-PCT-TRACE-R REDEFINES WS-PCT-TRACE-AREA.
009600     05  WS-PCT-TRACE-WHOLE      PIC 9(03).
009700     05  WS-PCT-TRACE-TENTH      PIC 9(01).
009800
009900 LINKAGE SECTION.
010000 01  NRM-PCT-REC.
010100     05  NCT-Z-SCORE             PIC S9(01)V9(02).
010200     05  NCT-PERCENTILE          PIC 9(03)V9(01).
010250*    UNROUNDED PERCENTILE, CARRIED FOR THE CALLER'S BAND-CUTOFF    040297AK
010260*    TEST - THE REPORT COLUMN ITSELF USES NCT-PERCENTILE ABOVE     040297AK
010270     05  NCT-PERCENTILE-RAW      PIC 9(03)V9(06).
010300
010400 01  RETURN-CD                   PIC S9(04) COMP.
010500
010600 PROCEDURE DIVISION USING NRM-PCT-REC, RETURN-CD.
010700 000-MAINLINE.
010800     MOVE NCT-Z-SCORE TO WS-Z-WORK.
010900     IF WS-Z-WORK < 0
011000         COMPUTE WS-Z-ABS = WS-Z-WORK * -1
011100     ELSE
011200         MOVE WS-Z-WORK TO WS-Z-ABS.
011300
011400     COMPUTE WS-T ROUNDED =
011500         1 / (1 + (0.2316419 * WS-Z-ABS)).
011600     COMPUTE WS-T2 ROUNDED = WS-T * WS-T.
011700     COMPUTE WS-T3 ROUNDED = WS-T2 * WS-T.
011800     COMPUTE WS-T4 ROUNDED = WS-T3 * WS-T.
011900     COMPUTE WS-T5 ROUNDED = WS-T4 * WS-T.
012000
012100     COMPUTE WS-POLY ROUNDED =
012200           (0.319381530 * WS-T)
012300         - (0.356563782 * WS-T2)
012400         + (1.781477937 * WS-T3)
012500         - (1.821255978 * WS-T4)
012600         + (1.330274429 * WS-T5).
012700
012800     COMPUTE WS-EXP-ARG ROUNDED =
012900         ((WS-Z-ABS * WS-Z-ABS) / 2) * -1.
013000     PERFORM 100-CALC-EXP THRU 100-EXIT.
013100
013200     COMPUTE WS-PHI-Z ROUNDED = 0.39894228 * WS-EXP-RESULT.
013300
013400     IF WS-Z-WORK NOT < 0
013500         COMPUTE WS-CDF-WORK ROUNDED = 1 - (WS-PHI-Z * WS-POLY)
013600     ELSE
013700         COMPUTE WS-CDF-WORK ROUNDED = WS-PHI-Z * WS-POLY.
013800
013900     COMPUTE WS-PCT-TRACE ROUNDED = WS-CDF-WORK * 100.
013950     MOVE WS-PCT-TRACE TO NCT-PERCENTILE.
013960     COMPUTE NCT-PERCENTILE-RAW = WS-CDF-WORK * 100.
014100     MOVE ZERO TO RETURN-CD.
014200     GOBACK.
014300
014400 100-CALC-EXP.
014500*    COMPUTES WS-EXP-RESULT = E RAISED TO WS-EXP-ARG, WHICH IS    112893TGD
014600*    ALWAYS ZERO OR NEGATIVE FOR THIS ROUTINE'S CALLERS            112893TGD
014700     COMPUTE WS-EXP-REDUCED ROUNDED = WS-EXP-ARG / 256.
014800     MOVE 1 TO WS-EXP-TERM.
014900     MOVE 1 TO WS-EXP-SUM.
015000     PERFORM 110-SERIES-TERM THRU 110-EXIT
015100         VARYING WS-SERIES-IDX FROM 1 BY 1
015200         UNTIL WS-SERIES-IDX > 10.
015300     MOVE WS-EXP-SUM TO WS-EXP-RESULT.
015400     PERFORM 120-SQUARE-RESULT THRU 120-EXIT
015500         VARYING WS-SQUARE-IDX FROM 1 BY 1
015600         UNTIL WS-SQUARE-IDX > 8.
015700 100-EXIT.
015800     EXIT.
015900
016000 110-SERIES-TERM.
016100     COMPUTE WS-EXP-TERM ROUNDED =
016200         (WS-EXP-TERM * WS-EXP-REDUCED) / WS-SERIES-IDX.
016300     ADD WS-EXP-TERM TO WS-EXP-SUM.
016400 110-EXIT.
016500     EXIT.
016600
016700 120-SQUARE-RESULT.
016800     COMPUTE WS-EXP-RESULT ROUNDED = WS-EXP-RESULT * WS-EXP-RESULT.
016900 120-EXIT.
017000     EXIT.

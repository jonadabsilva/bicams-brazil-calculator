000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BICSCORE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/07/91.
000600 DATE-COMPILED. 03/07/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND SCORES A BICAMS COGNITIVE
001300*          ASSESSMENT FILE PRODUCED BY THE NEUROPSYCH CLINIC'S
001400*          DATA-ENTRY SCREENS.
001500*
001600*          IT CONTAINS A SINGLE RECORD FOR EVERY PATIENT TESTING
001700*          SESSION - UP TO THREE SUBTESTS PER RECORD (SDMT, CVLT,
001800*          BVMT), EACH OPTIONAL.
001900*
002000*          THE PROGRAM VALIDATES EACH PATIENT'S DEMOGRAPHICS,
002100*          CONVERTS EVERY ADMINISTERED RAW SCORE TO A NORMATIVE
002200*          SCALED SCORE, CALLS OUT TO THE REGRESSION AND
002300*          PERCENTILE SUBROUTINES TO CLASSIFY THE PATIENT AGAINST
002400*          THE BRAZILIAN NORM SAMPLE, WRITES A RESULT RECORD PER
002500*          SCORED TEST, AND PRINTS A PATIENT-BY-PATIENT REPORT
002600*          WITH GRAND TOTALS.
002700*
002800******************************************************************
002900
003000          INPUT FILE              -   DDS0001.BICASSES
003100
003200          OUTPUT FILE PRODUCED    -   DDS0001.BICRSLT
003300
003400          PRINTED REPORT          -   DDS0001.BICRPT
003500
003600          DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900*CHANGE LOG
004000*DATE     BY   REQUEST    DESCRIPTION
004100*-------- ---- ---------- ----------------------------------------
004200*030791   JS   NEW        INITIAL VERSION - SDMT/CVLT/BVMT SCORING
004300*031491   RK              WIRED IN CALLS TO NRMPRED FOR REGRESSION
004400*032191   RK              WIRED IN CALLS TO NRMPCT FOR PERCENTILE
004500*042291   JS   CR-0398    ADDED PATIENT-LEVEL DEMOGRAPHIC EDITS
004600*051891   JS   CR-0447    ADDED NOT-APPLICABLE AND REJECT COUNTERS
004700*091592   TGD  CR-0901    PAGE-BREAK LOGIC MOVED OUT OF MAINLINE
004800*112893   TGD  CR-0955    CLASSIFICATION NOW KEYS OFF UNROUNDED PCT
004900*040297   AK   CR-1301    TRAILER NOW SHOWS PER-CATEGORY COUNTS
005000*040297   AK              SEPARATE FROM RECORDS-REJECTED
005100*081502   JS   CR-1950    TITLE BLOCK NOW PRINTS ONLY ON PAGE ONE
005200*033099   MM   Y2K-004    TEST-DATE-CCYY CONFIRMED 4-DIGIT ON ALL
005300*                         INPUT - NO 2-DIGIT YEAR WINDOWING NEEDED
005400*071408   AK   CR-2630    SKIP AND REJECT NOTES GIVEN OWN PARAGRAPHS
005500*091513   TGD  CR-3040    RECOMPILED UNDER COBOL DEV CENTER IV
005600*101503   JS   CR-2240    PREDICTED-SCORE FIELD WIDENED PER NRMPRED
005700*061807   AK   CR-2602    NO LOGIC CHANGE - SUBORDINATE NRMPCT EDIT
005800*012018   MM   CR-3560    COMMENT CLEANUP, NO LOGIC CHANGE
005900*052021   JS   CR-3810    COEFFICIENTS CONFIRMED AGAINST SPEDO ET AL
006000*                         2022 BICAMS VALIDATION ARTICLE REPRINT
006100*070922   JS   CR-3880    RETIRED THE OLD PATMSTR VSAM LOOK-UP -
006200*                         BICAMS SCORING NEEDS NO MASTER FILE
006210*031524   TGD  CR-4010    CVLT AND BVMT FULL NAMES WERE TRUNCATED
006220*                         ON THE DETAIL/SKIP/REJECT LINES - WIDENED
006230*                         WS-TEST-FULL-NAME AND THE TDR-/SNR-/RNR-
006240*                         TEST-NAME FIELDS FROM X(48) TO X(52)
006250*031524   TGD  CR-4010    Z-SCORE WAS BEING TRUNCATED, NOT ROUNDED,
006260*                         ON THE MOVE INTO THE 2-DECIMAL FIELD -
006270*                         COMPUTE NOW ROUNDS DIRECTLY INTO IT
006280*040124   AK   CR-4022    MISSING BLANK IN THE TWO-LINE TITLE AND
006290*                         CITATION LITERALS RAN WORDS TOGETHER ON
006295*                         THE PRINTED REPORT - ADDED THE BLANK
006310*042224   TGD  CR-4031    WS-PATIENT-HDR-REC AND WS-TEST-SCORE-REC
006320*                         WERE 137 AND 133 BYTES, NOT 132 - REPORT
006330*                         LINES WERE GETTING CHOPPED ON THE WRITE -
006340*                         FILLERS REBALANCED TO MATCH RPT-REC
006350*042224   TGD  CR-4031    CVLT FULL NAME WAS PRINTING "2ND ED."
006360*                         INSTEAD OF "SECOND EDITION" - CORRECTED
006370*                         THE LITERAL AND WIDENED WS-TEST-FULL-NAME
006380*                         AND THE TDR-/SNR-/RNR-TEST-NAME FIELDS
006390*                         FROM X(52) TO X(60) TO HOLD IT
006400******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS NEXT-PAGE.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT ASSESS-IN
007900     ASSIGN TO UT-S-ASSESSIN
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS IFCODE.
008200
008300     SELECT RESULT-OUT
008400     ASSIGN TO UT-S-RESULTOUT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT REPORT-OUT
008900     ASSIGN TO UT-S-REPORTOUT
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS RFCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(130).
010200
010300****** THIS FILE IS PASSED IN FROM THE NEUROPSYCH CLINIC'S
010400****** DATA-COLLECTION SYSTEM - ONE RECORD PER PATIENT SESSION
010500****** IN ARRIVAL ORDER, NO KEY SEQUENCE REQUIRED
010600 FD  ASSESS-IN
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 62 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS ASSESS-IN-REC.
011200 01  ASSESS-IN-REC PIC X(62).
011300
011400****** ONE RECORD WRITTEN PER PATIENT PER ADMINISTERED SCORABLE
011500****** TEST - SKIPPED OR REJECTED TESTS PRODUCE NO RESULT RECORD
011600 FD  RESULT-OUT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 93 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS RESULT-OUT-REC.
012200 01  RESULT-OUT-REC PIC X(93).
012300
012400 FD  REPORT-OUT
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 132 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS RPT-REC.
013000 01  RPT-REC  PIC X(132).
013100
013200** QSAM FILE
013300 WORKING-STORAGE SECTION.
013400
013500 01  FILE-STATUS-CODES.
013600     05  IFCODE                  PIC X(2).
013700         88 CODE-READ     VALUE SPACES.
013800         88 NO-MORE-RECS  VALUE "10".
013900     05  OFCODE                  PIC X(2).
014000         88 CODE-WRITE    VALUE SPACES.
014100     05  RFCODE                  PIC X(2).
014200         88 CODE-WRITE    VALUE SPACES.
014300
014400** QSAM FILE
014500 COPY BICREC.
014600
014700** QSAM FILE
014800 COPY BICRSLT.
014900
015000** LOOKUP TABLES LOADED BY REDEFINITION, SEE BICTABL
015100 COPY BICTABL.
015200
015300 01  WS-TITLE-REC1.
015400     05  FILLER                  PIC X(22) VALUE SPACES.
015500     05  FILLER                  PIC X(48) VALUE
015600         "AVALIACAO COGNITIVA E INTERPRETACAO NORMATIVA".
015700     05  FILLER                  PIC X(62) VALUE SPACES.
015800
015900 01  WS-TITLE-REC2.
016000     05  FILLER                  PIC X(08) VALUE SPACES.
016100     05  FILLER                  PIC X(84) VALUE
016200         "BICAMS - BATERIA INTERNACIONAL BREVE DE AVALIACAO
016300-        " COGNITIVA PARA ESCLEROSE MULTIPLA".
016400     05  FILLER                  PIC X(40) VALUE SPACES.
016500
016600 01  WS-BLANK-LINE.
016700     05  FILLER                  PIC X(132) VALUE SPACES.
016800
016900 01  WS-PATIENT-HDR-REC.
017000     05  FILLER                  PIC X(02) VALUE SPACES.
017100     05  FILLER                  PIC X(10) VALUE "PACIENTE: ".
017200     05  PHR-PATIENT-ID          PIC X(20).
017300     05  FILLER                  PIC X(03) VALUE SPACES.
017400     05  FILLER                  PIC X(06) VALUE "SEXO: ".
017500     05  PHR-SEX                 PIC X(01).
017600     05  FILLER                  PIC X(03) VALUE SPACES.
017700     05  FILLER                  PIC X(07) VALUE "IDADE: ".
017800     05  PHR-AGE                 PIC ZZ9.
017900     05  FILLER                  PIC X(06) VALUE " ANOS ".
018000     05  FILLER                  PIC X(15) VALUE "ESCOLARIDADE: ".
018100     05  PHR-EDUCATION           PIC Z9.
018200     05  FILLER                  PIC X(06) VALUE " ANOS ".
018300     05  FILLER                  PIC X(16) VALUE "DATA DO TESTE: ".
018400     05  PHR-TEST-DATE.
018500         10  PHR-DD              PIC 99.
018600         10  FILLER              PIC X VALUE "/".
018700         10  PHR-MM              PIC 99.
018800         10  FILLER              PIC X VALUE "/".
018900         10  PHR-CCYY            PIC 9999.
019000     05  FILLER                  PIC X(22) VALUE SPACES.
019100
019200 01  WS-PATIENT-REJECT-REC.
019300     05  FILLER                  PIC X(02) VALUE SPACES.
019400     05  FILLER                  PIC X(10) VALUE "PACIENTE: ".
019500     05  PRJ-PATIENT-ID          PIC X(20).
019600     05  FILLER                  PIC X(03) VALUE SPACES.
019700     05  FILLER                  PIC X(62) VALUE
019800         "*** REGISTRO REJEITADO - DADOS DEMOGRAFICOS INVALIDOS **".
019900     05  FILLER                  PIC X(35) VALUE SPACES.
020000
020100 01  WS-TEST-DETAIL-REC.
020200     05  FILLER                  PIC X(07) VALUE SPACES.
020300     05  TDR-TEST-NAME           PIC X(60).
020400     05  FILLER                  PIC X(65) VALUE SPACES.
020500
020600 01  WS-TEST-SCORE-REC.
020700     05  FILLER                  PIC X(09) VALUE SPACES.
020800     05  FILLER                  PIC X(09) VALUE "Z-score: ".
020900     05  TSR-Z-SCORE             PIC -9.99.
021000     05  FILLER                  PIC X(03) VALUE " | ".
021100     05  FILLER                  PIC X(11) VALUE "Percentil: ".
021200     05  TSR-PERCENTILE          PIC ZZ9.9.
021300     05  FILLER                  PIC X(03) VALUE "% |".
021400     05  FILLER                  PIC X(15) VALUE " Classificacao:".
021500     05  FILLER                  PIC X(01) VALUE SPACE.
021600     05  TSR-CLASS-LABEL         PIC X(25).
021700     05  FILLER                  PIC X(46) VALUE SPACES.
021800
021900 01  WS-SKIP-NOTE-REC.
022000     05  FILLER                  PIC X(07) VALUE SPACES.
022100     05  SNR-TEST-NAME           PIC X(60).
022200     05  FILLER                  PIC X(03) VALUE SPACES.
022300     05  FILLER                  PIC X(38) VALUE
022400         "- NAO APLICADO (TESTE NAO REALIZADO)".
022500     05  FILLER                  PIC X(24) VALUE SPACES.
022600
022700 01  WS-REJECT-NOTE-REC.
022800     05  FILLER                  PIC X(07) VALUE SPACES.
022900     05  RNR-TEST-NAME           PIC X(60).
023000     05  FILLER                  PIC X(03) VALUE SPACES.
023100     05  FILLER                  PIC X(46) VALUE
023200         "- ESCORE BRUTO FORA DA FAIXA - NAO PONTUADO".
023300     05  FILLER                  PIC X(16) VALUE SPACES.
023400
023500 01  WS-TRAILER-REC1.
023600     05  FILLER                  PIC X(05) VALUE SPACES.
023700     05  FILLER                  PIC X(24) VALUE
023800         "REGISTROS LIDOS ........".
023900     05  TR1-RECORDS-READ        PIC ZZZZ9.
024000     05  FILLER                  PIC X(98) VALUE SPACES.
024100
024200 01  WS-TRAILER-REC2.
024300     05  FILLER                  PIC X(05) VALUE SPACES.
024400     05  FILLER                  PIC X(24) VALUE
024500         "REGISTROS REJEITADOS ...".
024600     05  TR2-RECORDS-REJECTED    PIC ZZZZ9.
024700     05  FILLER                  PIC X(98) VALUE SPACES.
024800
024900 01  WS-TRAILER-REC3.
025000     05  FILLER                  PIC X(05) VALUE SPACES.
025100     05  FILLER                  PIC X(24) VALUE
025200         "TESTES PONTUADOS .......".
025300     05  TR3-TESTS-SCORED        PIC ZZZZ9.
025400     05  FILLER                  PIC X(98) VALUE SPACES.
025500
025600 01  WS-TRAILER-REC4.
025700     05  FILLER                  PIC X(05) VALUE SPACES.
025800     05  FILLER                  PIC X(24) VALUE
025900         "TESTES NAO APLICAVEIS ..".
026000     05  TR4-TESTS-SKIPPED       PIC ZZZZ9.
026100     05  FILLER                  PIC X(98) VALUE SPACES.
026200
026300 01  WS-TRAILER-REC5.
026400     05  FILLER                  PIC X(05) VALUE SPACES.
026500     05  FILLER                  PIC X(24) VALUE
026600         "TESTES REJEITADOS ......".
026700     05  TR5-TESTS-REJECTED      PIC ZZZZ9.
026800     05  FILLER                  PIC X(98) VALUE SPACES.
026900
027000 01  WS-CITATION-REC1.
027100     05  FILLER                  PIC X(05) VALUE SPACES.
027200     05  FILLER                  PIC X(60) VALUE
027300         "CALCULADORA DESENVOLVIDA POR JONADAB DOS SANTOS SILVA".
027400     05  FILLER                  PIC X(67) VALUE SPACES.
027500
027600 01  WS-CITATION-REC2.
027700     05  FILLER                  PIC X(05) VALUE SPACES.
027800     05  FILLER                  PIC X(90) VALUE
027900         "FONTE NORMATIVA: SPEDO CT ET AL., ARQ NEUROPSIQUIATR.
028000-        " 2022;80(1):62-68".
028100     05  FILLER                  PIC X(37) VALUE SPACES.
028200
028300 01  WS-CITATION-REC3.
028400     05  FILLER                  PIC X(05) VALUE SPACES.
028500     05  FILLER                  PIC X(40) VALUE
028600         "DOI 10.1590/0004-282X-ANP-2020-0526".
028700     05  FILLER                  PIC X(87) VALUE SPACES.
028800
028900 01  WS-NRM-PRED-REC.
029000     05  NRM-TEST-SW             PIC X(01).
029100     05  NRM-AGE                 PIC 9(03).
029200     05  NRM-SEX                 PIC X(01).
029300     05  NRM-EDUCATION           PIC 9(02).
029400     05  NRM-PREDICTED-SCORE     PIC S9(02)V9(04).
029500
029600 01  WS-NRM-PCT-REC.
029700     05  NCT-Z-SCORE             PIC S9(01)V9(02).
029800     05  NCT-PERCENTILE          PIC 9(03)V9(01).
029900     05  NCT-PERCENTILE-RAW      PIC 9(03)V9(06).
030000
030100 01  WS-TEST-FULL-NAME           PIC X(60).
030200
030300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
030400     05 RECORDS-READ             PIC 9(7) COMP.
030500     05 RECORDS-REJECTED         PIC 9(7) COMP.
030600     05 TESTS-SCORED             PIC 9(7) COMP.
030700     05 TESTS-SKIPPED            PIC 9(7) COMP.
030800     05 TESTS-REJECTED           PIC 9(7) COMP.
030900     05 WS-LINES                 PIC 9(02) COMP.
031000     05 WS-PAGES                 PIC 9(02) COMP.
031100     05 WS-SCALED-SCORE          PIC 9(02) COMP-3.
031200     05 WS-PREDICTED-SCORE       PIC S9(02)V9(04) COMP-3.
031400     05 WS-Z-SCORE               PIC S9(01)V9(02) COMP-3.
031500     05 WS-PERCENTILE            PIC 9(03)V9(01) COMP-3.
031600     05 WS-PERCENTILE-RAW        PIC 9(03)V9(06) COMP-3.
031700     05 WS-CLASS-CODE            PIC 9(01) COMP-3.
031800     05 WS-RETURN-CD             PIC S9(04) COMP.
031900
032000 01  WS-CLASS-LABEL-PT           PIC X(25).
032100 01  WS-CLASS-LABEL-EN           PIC X(20).
032200
032300 01  FLAGS-AND-SWITCHES.
032400     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
032500         88 NO-MORE-DATA VALUE "N".
032600     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
032700         88 RECORD-ERROR-FOUND VALUE "Y".
032800         88 VALID-RECORD  VALUE "N".
032900     05 TEST-ERROR-SW            PIC X(01) VALUE "N".
033000         88 TEST-ERROR-FOUND VALUE "Y".
033100         88 TEST-VALID      VALUE "N".
033200     05 FIRST-PAGE-SW            PIC X(01) VALUE "Y".
033300         88 FIRST-PAGE      VALUE "Y".
033400
033500 77  ZERO-VAL                    PIC 9(01) VALUE 0.
033600 77  ONE-VAL                     PIC 9(01) VALUE 1.
033700
033800 COPY BICABND.
033900** QSAM FILE
034000
034100 PROCEDURE DIVISION.
034200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034300     PERFORM 100-MAINLINE THRU 100-EXIT
034400             UNTIL NO-MORE-DATA.
034500     PERFORM 950-CLEANUP THRU 950-EXIT.
034600     MOVE +0 TO RETURN-CODE.
034700     GOBACK.
034800
034900 000-HOUSEKEEPING.
035000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035100     DISPLAY "******** BEGIN JOB BICSCORE ********".
035200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
035300     MOVE 1 TO WS-PAGES.
035400     MOVE 99 TO WS-LINES.
035500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
035600     PERFORM 700-WRITE-TITLE-BLOCK THRU 700-EXIT.
035700     PERFORM 900-READ-ASSESS-IN THRU 900-EXIT.
035800     IF NO-MORE-DATA
035900         MOVE "EMPTY ASSESSMENT INPUT FILE" TO ABEND-REASON
036000         GO TO 1000-ABEND-RTN.
036100 000-EXIT.
036200     EXIT.
036300
036400 100-MAINLINE.
036500     MOVE "100-MAINLINE" TO PARA-NAME.
036600     PERFORM 200-VALIDATE-PATIENT THRU 200-EXIT.
036700     IF RECORD-ERROR-FOUND
036800         ADD +1 TO RECORDS-REJECTED
036900         PERFORM 640-WRITE-PATIENT-REJECT THRU 640-EXIT
037000     ELSE
037100         PERFORM 250-WRITE-PATIENT-HDR THRU 250-EXIT
037200         PERFORM 300-SCORE-TESTS THRU 300-EXIT.
037300     PERFORM 900-READ-ASSESS-IN THRU 900-EXIT.
037400 100-EXIT.
037500     EXIT.
037600
037700 200-VALIDATE-PATIENT.
037800     MOVE "N" TO ERROR-FOUND-SW.
037900     MOVE "200-VALIDATE-PATIENT" TO PARA-NAME.
038000     IF NOT BIC-SEX-VALID
038100         MOVE "Y" TO ERROR-FOUND-SW
038200         GO TO 200-EXIT.
038300
038400     IF BIC-AGE < 18 OR BIC-AGE > 100
038500         MOVE "Y" TO ERROR-FOUND-SW
038600         GO TO 200-EXIT.
038700
038800     IF BIC-EDUCATION < 1 OR BIC-EDUCATION > 20
038900         MOVE "Y" TO ERROR-FOUND-SW
039000         GO TO 200-EXIT.
039100 200-EXIT.
039200     EXIT.
039300
039400 250-WRITE-PATIENT-HDR.
039500     MOVE "250-WRITE-PATIENT-HDR" TO PARA-NAME.
039600     IF WS-LINES > 50
039700         PERFORM 690-PAGE-BREAK THRU 690-EXIT.
039800
039900     MOVE BIC-PATIENT-ID TO PHR-PATIENT-ID.
040000     MOVE BIC-SEX TO PHR-SEX.
040100     MOVE BIC-AGE TO PHR-AGE.
040200     MOVE BIC-EDUCATION TO PHR-EDUCATION.
040300     MOVE BIC-TEST-DATE-DD TO PHR-DD.
040400     MOVE BIC-TEST-DATE-MM TO PHR-MM.
040500     MOVE BIC-TEST-DATE-CCYY TO PHR-CCYY.
040600
040700     WRITE RPT-REC FROM WS-BLANK-LINE
040800         AFTER ADVANCING 1.
040900     WRITE RPT-REC FROM WS-PATIENT-HDR-REC
041000         AFTER ADVANCING 1.
041100     ADD +2 TO WS-LINES.
041200 250-EXIT.
041300     EXIT.
041400
041500 300-SCORE-TESTS.
041600     MOVE "300-SCORE-TESTS" TO PARA-NAME.
041700     PERFORM 310-SCORE-SDMT THRU 310-EXIT.
041800     PERFORM 320-SCORE-CVLT THRU 320-EXIT.
041900     PERFORM 330-SCORE-BVMT THRU 330-EXIT.
042000 300-EXIT.
042100     EXIT.
042200
042300 310-SCORE-SDMT.
042400     MOVE "310-SCORE-SDMT" TO PARA-NAME.
042500     MOVE "Symbol Digit Modalities Test (SDMT)"
042600         TO WS-TEST-FULL-NAME.
042700
042800     IF BIC-SDMT-NOT-GIVEN
042900         ADD +1 TO TESTS-SKIPPED
043000         PERFORM 610-WRITE-SKIP-NOTE THRU 610-EXIT
043100         GO TO 310-EXIT.
043200
043300     PERFORM 410-LOOKUP-SDMT-SCALED THRU 410-EXIT.
043400     IF TEST-ERROR-FOUND
043500         ADD +1 TO TESTS-REJECTED
043600         PERFORM 620-WRITE-REJECT-NOTE THRU 620-EXIT
043700         GO TO 310-EXIT.
043800
043900     MOVE "S" TO NRM-TEST-SW.
044000     MOVE BIC-AGE TO NRM-AGE.
044100     MOVE BIC-SEX TO NRM-SEX.
044200     MOVE BIC-EDUCATION TO NRM-EDUCATION.
044300     MOVE ZERO TO WS-RETURN-CD.
044400     CALL "NRMPRED" USING WS-NRM-PRED-REC, WS-RETURN-CD.
044500     IF WS-RETURN-CD NOT EQUAL TO ZERO
044600         MOVE "** NON-ZERO RETURN-CODE FROM NRMPRED"
044700             TO ABEND-REASON
044800         GO TO 1000-ABEND-RTN.
044900     MOVE NRM-PREDICTED-SCORE TO WS-PREDICTED-SCORE.
045000
045100     COMPUTE WS-Z-SCORE ROUNDED =
045200         (WS-SCALED-SCORE - WS-PREDICTED-SCORE) / 2.482330.
045400     MOVE WS-Z-SCORE TO NCT-Z-SCORE.
045500     MOVE ZERO TO WS-RETURN-CD.
045600     CALL "NRMPCT" USING WS-NRM-PCT-REC, WS-RETURN-CD.
045700     IF WS-RETURN-CD NOT EQUAL TO ZERO
045800         MOVE "** NON-ZERO RETURN-CODE FROM NRMPCT"
045900             TO ABEND-REASON
046000         GO TO 1000-ABEND-RTN.
046100     MOVE NCT-PERCENTILE TO WS-PERCENTILE.
046200     MOVE NCT-PERCENTILE-RAW TO WS-PERCENTILE-RAW.
046300
046400     PERFORM 500-CLASSIFY-PERCENTILE THRU 500-EXIT.
046500
046600     MOVE BIC-PATIENT-ID TO BR-PATIENT-ID.
046700     MOVE "SDMT" TO BR-TEST-CODE.
046800     MOVE BIC-SDMT-RAW TO BR-RAW-SCORE.
046900     PERFORM 650-FILL-RESULT-REC THRU 650-EXIT.
047000     PERFORM 660-WRITE-RESULT THRU 660-EXIT.
047100     PERFORM 670-WRITE-TEST-DETAIL THRU 670-EXIT.
047200     ADD +1 TO TESTS-SCORED.
047300 310-EXIT.
047400     EXIT.
047500
047600 320-SCORE-CVLT.
047700     MOVE "320-SCORE-CVLT" TO PARA-NAME.
047800     MOVE "California Verbal Learning Test - Second Edition
047850-        " (CVLT-II)"
047900         TO WS-TEST-FULL-NAME.
048100
048200     IF BIC-CVLT-NOT-GIVEN
048300         ADD +1 TO TESTS-SKIPPED
048400         PERFORM 610-WRITE-SKIP-NOTE THRU 610-EXIT
048500         GO TO 320-EXIT.
048600
048700     PERFORM 420-LOOKUP-CVLT-SCALED THRU 420-EXIT.
048800     IF TEST-ERROR-FOUND
048900         ADD +1 TO TESTS-REJECTED
049000         PERFORM 620-WRITE-REJECT-NOTE THRU 620-EXIT
049100         GO TO 320-EXIT.
049200
049300     MOVE "C" TO NRM-TEST-SW.
049400     MOVE BIC-AGE TO NRM-AGE.
049500     MOVE BIC-SEX TO NRM-SEX.
049600     MOVE BIC-EDUCATION TO NRM-EDUCATION.
049700     MOVE ZERO TO WS-RETURN-CD.
049800     CALL "NRMPRED" USING WS-NRM-PRED-REC, WS-RETURN-CD.
049900     IF WS-RETURN-CD NOT EQUAL TO ZERO
050000         MOVE "** NON-ZERO RETURN-CODE FROM NRMPRED"
050100             TO ABEND-REASON
050200         GO TO 1000-ABEND-RTN.
050300     MOVE NRM-PREDICTED-SCORE TO WS-PREDICTED-SCORE.
050400
050500     COMPUTE WS-Z-SCORE ROUNDED =
050600         (WS-SCALED-SCORE - WS-PREDICTED-SCORE) / 2.527166.
050800     MOVE WS-Z-SCORE TO NCT-Z-SCORE.
050900     MOVE ZERO TO WS-RETURN-CD.
051000     CALL "NRMPCT" USING WS-NRM-PCT-REC, WS-RETURN-CD.
051100     IF WS-RETURN-CD NOT EQUAL TO ZERO
051200         MOVE "** NON-ZERO RETURN-CODE FROM NRMPCT"
051300             TO ABEND-REASON
051400         GO TO 1000-ABEND-RTN.
051500     MOVE NCT-PERCENTILE TO WS-PERCENTILE.
051600     MOVE NCT-PERCENTILE-RAW TO WS-PERCENTILE-RAW.
051700
051800     PERFORM 500-CLASSIFY-PERCENTILE THRU 500-EXIT.
051900
052000     MOVE BIC-PATIENT-ID TO BR-PATIENT-ID.
052100     MOVE "CVLT" TO BR-TEST-CODE.
052200     MOVE BIC-CVLT-RAW TO BR-RAW-SCORE.
052300     PERFORM 650-FILL-RESULT-REC THRU 650-EXIT.
052400     PERFORM 660-WRITE-RESULT THRU 660-EXIT.
052500     PERFORM 670-WRITE-TEST-DETAIL THRU 670-EXIT.
052600     ADD +1 TO TESTS-SCORED.
052700 320-EXIT.
052800     EXIT.
052900
053000 330-SCORE-BVMT.
053100     MOVE "330-SCORE-BVMT" TO PARA-NAME.
053200     MOVE "Brief Visuospatial Memory Test - Revised (BVMT-R)"
053300         TO WS-TEST-FULL-NAME.
053400
053500     IF BIC-BVMT-NOT-GIVEN
053600         ADD +1 TO TESTS-SKIPPED
053700         PERFORM 610-WRITE-SKIP-NOTE THRU 610-EXIT
053800         GO TO 330-EXIT.
053900
054000     PERFORM 430-LOOKUP-BVMT-SCALED THRU 430-EXIT.
054100     IF TEST-ERROR-FOUND
054200         ADD +1 TO TESTS-REJECTED
054300         PERFORM 620-WRITE-REJECT-NOTE THRU 620-EXIT
054400         GO TO 330-EXIT.
054500
054600     MOVE "B" TO NRM-TEST-SW.
054700     MOVE BIC-AGE TO NRM-AGE.
054800     MOVE BIC-SEX TO NRM-SEX.
054900     MOVE BIC-EDUCATION TO NRM-EDUCATION.
055000     MOVE ZERO TO WS-RETURN-CD.
055100     CALL "NRMPRED" USING WS-NRM-PRED-REC, WS-RETURN-CD.
055200     IF WS-RETURN-CD NOT EQUAL TO ZERO
055300         MOVE "** NON-ZERO RETURN-CODE FROM NRMPRED"
055400             TO ABEND-REASON
055500         GO TO 1000-ABEND-RTN.
055600     MOVE NRM-PREDICTED-SCORE TO WS-PREDICTED-SCORE.
055700
055800     COMPUTE WS-Z-SCORE ROUNDED =
055900         (WS-SCALED-SCORE - WS-PREDICTED-SCORE) / 2.626665.
056100     MOVE WS-Z-SCORE TO NCT-Z-SCORE.
056200     MOVE ZERO TO WS-RETURN-CD.
056300     CALL "NRMPCT" USING WS-NRM-PCT-REC, WS-RETURN-CD.
056400     IF WS-RETURN-CD NOT EQUAL TO ZERO
056500         MOVE "** NON-ZERO RETURN-CODE FROM NRMPCT"
056600             TO ABEND-REASON
056700         GO TO 1000-ABEND-RTN.
056800     MOVE NCT-PERCENTILE TO WS-PERCENTILE.
056900     MOVE NCT-PERCENTILE-RAW TO WS-PERCENTILE-RAW.
057000
057100     PERFORM 500-CLASSIFY-PERCENTILE THRU 500-EXIT.
057200
057300     MOVE BIC-PATIENT-ID TO BR-PATIENT-ID.
057400     MOVE "BVMT" TO BR-TEST-CODE.
057500     MOVE BIC-BVMT-RAW TO BR-RAW-SCORE.
057600     PERFORM 650-FILL-RESULT-REC THRU 650-EXIT.
057700     PERFORM 660-WRITE-RESULT THRU 660-EXIT.
057800     PERFORM 670-WRITE-TEST-DETAIL THRU 670-EXIT.
057900     ADD +1 TO TESTS-SCORED.
058000 330-EXIT.
058100     EXIT.
058200
058300 410-LOOKUP-SDMT-SCALED.
058400     MOVE "410-LOOKUP-SDMT-SCALED" TO PARA-NAME.
058500     MOVE "N" TO TEST-ERROR-SW.
058600     SET SDMT-IDX TO 1.
058700     SEARCH SDMT-TABLE-ROW
058800         AT END
058900             MOVE "Y" TO TEST-ERROR-SW
059000         WHEN BIC-SDMT-RAW NOT LESS THAN SDMT-RAW-LOW(SDMT-IDX)
059100          AND BIC-SDMT-RAW NOT GREATER THAN SDMT-RAW-HIGH(SDMT-IDX)
059200             MOVE SDMT-SCALED(SDMT-IDX) TO WS-SCALED-SCORE.
059300 410-EXIT.
059400     EXIT.
059500
059600 420-LOOKUP-CVLT-SCALED.
059700     MOVE "420-LOOKUP-CVLT-SCALED" TO PARA-NAME.
059800     MOVE "N" TO TEST-ERROR-SW.
059900     SET CVLT-IDX TO 1.
060000     SEARCH CVLT-TABLE-ROW
060100         AT END
060200             MOVE "Y" TO TEST-ERROR-SW
060300         WHEN BIC-CVLT-RAW NOT LESS THAN CVLT-RAW-LOW(CVLT-IDX)
060400          AND BIC-CVLT-RAW NOT GREATER THAN CVLT-RAW-HIGH(CVLT-IDX)
060500             MOVE CVLT-SCALED(CVLT-IDX) TO WS-SCALED-SCORE.
060600 420-EXIT.
060700     EXIT.
060800
060900 430-LOOKUP-BVMT-SCALED.
061000     MOVE "430-LOOKUP-BVMT-SCALED" TO PARA-NAME.
061100     MOVE "N" TO TEST-ERROR-SW.
061200     SET BVMT-IDX TO 1.
061300     SEARCH BVMT-TABLE-ROW
061400         AT END
061500             MOVE "Y" TO TEST-ERROR-SW
061600         WHEN BIC-BVMT-RAW NOT LESS THAN BVMT-RAW-LOW(BVMT-IDX)
061700          AND BIC-BVMT-RAW NOT GREATER THAN BVMT-RAW-HIGH(BVMT-IDX)
061800             MOVE BVMT-SCALED(BVMT-IDX) TO WS-SCALED-SCORE.
061900 430-EXIT.
062000     EXIT.
062100
062200 500-CLASSIFY-PERCENTILE.
062300     MOVE "500-CLASSIFY-PERCENTILE" TO PARA-NAME.
062400     IF WS-PERCENTILE-RAW NOT LESS THAN 98
062500         MOVE 7 TO WS-CLASS-CODE
062600         MOVE "Excepcionalmente Alto" TO WS-CLASS-LABEL-PT
062700         MOVE "Exceptionally High" TO WS-CLASS-LABEL-EN
062800     ELSE
062900     IF WS-PERCENTILE-RAW NOT LESS THAN 90
063000         MOVE 6 TO WS-CLASS-CODE
063100         MOVE "Acima da Media" TO WS-CLASS-LABEL-PT
063200         MOVE "Above Average" TO WS-CLASS-LABEL-EN
063300     ELSE
063400     IF WS-PERCENTILE-RAW NOT LESS THAN 75
063500         MOVE 5 TO WS-CLASS-CODE
063600         MOVE "Medio-Alto" TO WS-CLASS-LABEL-PT
063700         MOVE "High Average" TO WS-CLASS-LABEL-EN
063800     ELSE
063900     IF WS-PERCENTILE-RAW NOT LESS THAN 25
064000         MOVE 4 TO WS-CLASS-CODE
064100         MOVE "Medio" TO WS-CLASS-LABEL-PT
064200         MOVE "Average" TO WS-CLASS-LABEL-EN
064300     ELSE
064400     IF WS-PERCENTILE-RAW NOT LESS THAN 9
064500         MOVE 3 TO WS-CLASS-CODE
064600         MOVE "Medio-Baixo" TO WS-CLASS-LABEL-PT
064700         MOVE "Low Average" TO WS-CLASS-LABEL-EN
064800     ELSE
064900     IF WS-PERCENTILE-RAW NOT LESS THAN 2
065000         MOVE 2 TO WS-CLASS-CODE
065100         MOVE "Abaixo da Media" TO WS-CLASS-LABEL-PT
065200         MOVE "Below Average" TO WS-CLASS-LABEL-EN
065300     ELSE
065400         MOVE 1 TO WS-CLASS-CODE
065500         MOVE "Excepcionalmente Baixo" TO WS-CLASS-LABEL-PT
065600         MOVE "Exceptionally Low" TO WS-CLASS-LABEL-EN.
065700 500-EXIT.
065800     EXIT.
065900
066000 610-WRITE-SKIP-NOTE.
066100     MOVE "610-WRITE-SKIP-NOTE" TO PARA-NAME.
066200     IF WS-LINES > 50
066300         PERFORM 690-PAGE-BREAK THRU 690-EXIT.
066400     MOVE WS-TEST-FULL-NAME TO SNR-TEST-NAME.
066500     WRITE RPT-REC FROM WS-SKIP-NOTE-REC
066600         AFTER ADVANCING 1.
066700     ADD +1 TO WS-LINES.
066800 610-EXIT.
066900     EXIT.
067000
067100 620-WRITE-REJECT-NOTE.
067200     MOVE "620-WRITE-REJECT-NOTE" TO PARA-NAME.
067300     IF WS-LINES > 50
067400         PERFORM 690-PAGE-BREAK THRU 690-EXIT.
067500     MOVE WS-TEST-FULL-NAME TO RNR-TEST-NAME.
067600     WRITE RPT-REC FROM WS-REJECT-NOTE-REC
067700         AFTER ADVANCING 1.
067800     ADD +1 TO WS-LINES.
067900 620-EXIT.
068000     EXIT.
068100
068200 640-WRITE-PATIENT-REJECT.
068300     MOVE "640-WRITE-PATIENT-REJECT" TO PARA-NAME.
068400     IF WS-LINES > 50
068500         PERFORM 690-PAGE-BREAK THRU 690-EXIT.
068600     MOVE BIC-PATIENT-ID TO PRJ-PATIENT-ID.
068700     WRITE RPT-REC FROM WS-BLANK-LINE
068800         AFTER ADVANCING 1.
068900     WRITE RPT-REC FROM WS-PATIENT-REJECT-REC
069000         AFTER ADVANCING 1.
069100     ADD +2 TO WS-LINES.
069200 640-EXIT.
069300     EXIT.
069400
069500 650-FILL-RESULT-REC.
069600     MOVE "650-FILL-RESULT-REC" TO PARA-NAME.
069700     MOVE WS-SCALED-SCORE TO BR-SCALED-SCORE.
069800     MOVE WS-PREDICTED-SCORE TO BR-PREDICTED-SCORE.
069900     MOVE WS-Z-SCORE TO BR-Z-SCORE.
070000     MOVE WS-PERCENTILE TO BR-PERCENTILE.
070100     MOVE WS-CLASS-CODE TO BR-CLASS-CODE.
070200     MOVE WS-CLASS-LABEL-PT TO BR-CLASS-LABEL-PT.
070300     MOVE WS-CLASS-LABEL-EN TO BR-CLASS-LABEL-EN.
070400 650-EXIT.
070500     EXIT.
070600
070700 660-WRITE-RESULT.
070800     MOVE "660-WRITE-RESULT" TO PARA-NAME.
070900     WRITE RESULT-OUT-REC FROM BICAMS-RESULT-REC.
071000 660-EXIT.
071100     EXIT.
071200
071300 670-WRITE-TEST-DETAIL.
071400     MOVE "670-WRITE-TEST-DETAIL" TO PARA-NAME.
071500     IF WS-LINES > 50
071600         PERFORM 690-PAGE-BREAK THRU 690-EXIT.
071700
071800     MOVE WS-TEST-FULL-NAME TO TDR-TEST-NAME.
071900     MOVE WS-Z-SCORE TO TSR-Z-SCORE.
072000     MOVE WS-PERCENTILE TO TSR-PERCENTILE.
072100     MOVE WS-CLASS-LABEL-PT TO TSR-CLASS-LABEL.
072200
072300     WRITE RPT-REC FROM WS-TEST-DETAIL-REC
072400         AFTER ADVANCING 1.
072500     WRITE RPT-REC FROM WS-TEST-SCORE-REC
072600         AFTER ADVANCING 1.
072700     ADD +2 TO WS-LINES.
072800 670-EXIT.
072900     EXIT.
073000
073100 690-PAGE-BREAK.
073200     MOVE "690-PAGE-BREAK" TO PARA-NAME.
073300     WRITE RPT-REC FROM WS-BLANK-LINE
073400         AFTER ADVANCING NEXT-PAGE.
073500     ADD +1 TO WS-PAGES.
073600     MOVE ZERO TO WS-LINES.
073700 690-EXIT.
073800     EXIT.
073900
074000 700-WRITE-TITLE-BLOCK.
074100     MOVE "700-WRITE-TITLE-BLOCK" TO PARA-NAME.
074200     WRITE RPT-REC FROM WS-TITLE-REC1
074300         AFTER ADVANCING NEXT-PAGE.
074400     WRITE RPT-REC FROM WS-BLANK-LINE
074500         AFTER ADVANCING 1.
074600     WRITE RPT-REC FROM WS-TITLE-REC2
074700         AFTER ADVANCING 1.
074800     MOVE ZERO TO WS-LINES.
074900     MOVE "N" TO FIRST-PAGE-SW.
075000 700-EXIT.
075100     EXIT.
075200
075300 800-OPEN-FILES.
075400     MOVE "800-OPEN-FILES" TO PARA-NAME.
075500     OPEN INPUT ASSESS-IN.
075600     OPEN OUTPUT RESULT-OUT, REPORT-OUT, SYSOUT.
075700 800-EXIT.
075800     EXIT.
075900
076000 850-CLOSE-FILES.
076100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
076200     CLOSE ASSESS-IN, RESULT-OUT, REPORT-OUT, SYSOUT.
076300 850-EXIT.
076400     EXIT.
076500
076600 900-READ-ASSESS-IN.
076700     READ ASSESS-IN INTO BICAMS-ASSESS-REC
076800         AT END MOVE "N" TO MORE-DATA-SW
076900         GO TO 900-EXIT
077000     END-READ.
077100     ADD +1 TO RECORDS-READ.
077200 900-EXIT.
077300     EXIT.
077400
077500 950-CLEANUP.
077600     MOVE "950-CLEANUP" TO PARA-NAME.
077700     IF WS-LINES > 45
077800         PERFORM 690-PAGE-BREAK THRU 690-EXIT.
077900     MOVE RECORDS-READ TO TR1-RECORDS-READ.
078000     MOVE RECORDS-REJECTED TO TR2-RECORDS-REJECTED.
078100     MOVE TESTS-SCORED TO TR3-TESTS-SCORED.
078200     MOVE TESTS-SKIPPED TO TR4-TESTS-SKIPPED.
078300     MOVE TESTS-REJECTED TO TR5-TESTS-REJECTED.
078400
078500     WRITE RPT-REC FROM WS-BLANK-LINE
078600         AFTER ADVANCING 2.
078700     WRITE RPT-REC FROM WS-TRAILER-REC1
078800         AFTER ADVANCING 1.
078900     WRITE RPT-REC FROM WS-TRAILER-REC2
079000         AFTER ADVANCING 1.
079100     WRITE RPT-REC FROM WS-TRAILER-REC3
079200         AFTER ADVANCING 1.
079300     WRITE RPT-REC FROM WS-TRAILER-REC4
079400         AFTER ADVANCING 1.
079500     WRITE RPT-REC FROM WS-TRAILER-REC5
079600         AFTER ADVANCING 1.
079700     WRITE RPT-REC FROM WS-BLANK-LINE
079800         AFTER ADVANCING 2.
079900     WRITE RPT-REC FROM WS-CITATION-REC1
080000         AFTER ADVANCING 1.
080100     WRITE RPT-REC FROM WS-CITATION-REC2
080200         AFTER ADVANCING 1.
080300     WRITE RPT-REC FROM WS-CITATION-REC3
080400         AFTER ADVANCING 1.
080500
080600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
080700
080800     DISPLAY "** RECORDS READ **".
080900     DISPLAY RECORDS-READ.
081000     DISPLAY "** RECORDS REJECTED **".
081100     DISPLAY RECORDS-REJECTED.
081200     DISPLAY "** TESTS SCORED **".
081300     DISPLAY TESTS-SCORED.
081400     DISPLAY "** TESTS NOT APPLICABLE **".
081500     DISPLAY TESTS-SKIPPED.
081600     DISPLAY "** TESTS REJECTED **".
081700     DISPLAY TESTS-REJECTED.
081800     DISPLAY "******** NORMAL END OF JOB BICSCORE ********".
081900 950-EXIT.
082000     EXIT.
082100
082200 1000-ABEND-RTN.
082300     WRITE SYSOUT-REC FROM ABEND-REC.
082400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
082500     DISPLAY "*** ABNORMAL END OF JOB- BICSCORE ***" UPON CONSOLE.
082600     DIVIDE ZERO-VAL INTO ONE-VAL.

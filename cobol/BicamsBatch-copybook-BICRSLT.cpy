000100******************************************************************
000200*    BICRSLT   -   BICAMS SCORED-TEST RESULT RECORD              *
000300*                                                                *
000400*    ONE RECORD PER PATIENT PER ADMINISTERED, SCORABLE TEST.     *
000500*    WRITTEN BY BICSCORE TO RESULT-OUT.                          *
000600******************************************************************
000700 01  BICAMS-RESULT-REC.
000800     05  BR-PATIENT-ID               PIC X(20).
000900     05  BR-TEST-CODE                PIC X(04).
001000         88  BR-TEST-CODE-SDMT       VALUE "SDMT".
001100         88  BR-TEST-CODE-CVLT       VALUE "CVLT".
001200         88  BR-TEST-CODE-BVMT       VALUE "BVMT".
001300     05  BR-RAW-SCORE                PIC 9(03).
001400     05  BR-SCALED-SCORE             PIC 9(02).
001500     05  BR-PREDICTED-SCORE          PIC S9(02)V9(04).
001600     05  BR-Z-SCORE                  PIC S9(01)V9(02).
001700     05  BR-PERCENTILE               PIC 9(03)V9(01).
001800     05  BR-CLASS-CODE               PIC 9(01).
001900     05  BR-CLASS-LABEL-PT           PIC X(25).
002000     05  BR-CLASS-LABEL-EN           PIC X(20).
002100     05  FILLER                      PIC X(05).

000100******************************************************************
000200*    BICABND   -   ABEND TRACE RECORD FOR BICAMS BATCH SUITE      *
000300*                                                                *
000400*    WRITTEN TO SYSOUT WHEN A JOB STEP GOES INTO 1000-ABEND-RTN. *
000500*    PARA-NAME IS STAMPED AT THE TOP OF EVERY PARAGRAPH SO THE   *
000600*    SYSOUT SHOWS WHERE PROCESSING WAS WHEN THE HALT OCCURRED.   *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME                   PIC X(20).
001000     05  ABEND-REASON                PIC X(40).
001100     05  EXPECTED-VAL                PIC X(10).
001200     05  ACTUAL-VAL                  PIC X(10).
001300     05  FILLER                      PIC X(50).

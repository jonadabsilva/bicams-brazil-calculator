000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NRMPRED.
000400 AUTHOR. R KOSINSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED SUBPROGRAM - COMPUTES THE DEMOGRAPHICALLY
001400*          PREDICTED SCALED SCORE FOR ONE BICAMS SUBTEST FROM
001500*          THE PUBLISHED BRAZILIAN NORMATIVE REGRESSION MODEL.
001600*
001700*          PREDICTED = CONST + B-AGE*AGE + B-AGE2*AGE*AGE
001800*                           + B-SEX*SEXCODE + B-EDU*EDUCATION
001900*
002000*          SEXCODE IS 1 FOR MASCULINO, 2 FOR FEMININO.
002100*
002200*          COEFFICIENTS ARE CARRIED AS LITERALS IN THE COMPUTE
002300*          STATEMENTS BELOW, ONE PARAGRAPH PER SUBTEST, THE SAME
002400*          WAY CLCLBCST CARRIES ITS COST-FACTOR LITERALS - THESE
002500*          NUMBERS COME FROM THE PUBLISHED NORM TABLE, NOT FROM
002600*          A MAINTAINED TABLE, SO THEY ARE NOT TABLE-DRIVEN.
002700******************************************************************
002800*CHANGE LOG
002900*DATE     BY   REQUEST    DESCRIPTION
003000*-------- ---- ---------- ----------------------------------------
003100*031491   RK   NEW        INITIAL VERSION FOR BICAMS NORM PROJECT
003200*040291   RK              ADDED BVMT AND SDMT PARAGRAPHS
003300*051891   JS   CR-0447    ROUNDED THE COMPUTE PER QA FINDING
003400*091592   TGD  CR-0901    AGE-SQUARED NOW COMPUTED ONCE, NOT TWICE
003500*022296   AK   CR-1188    SEX-CODE EDIT MOVED UP FRONT OF PARA
003600*care    a blank-ish divider line kept from the original banner
003700*033099   MM   Y2K-004    REVIEWED FOR Y2K - NO DATE MATH HERE,
003800*                         TEST-DATE IS NOT USED BY THIS ROUTINE
003900*101503   JS   CR-2240    NRM-PREDICTED-SCORE WIDENED TO V9(06)
004000*061807   AK   CR-2602    ADDED WS-PREDICTED-SIGN-TEST FOR TRACE
004100*080912   TGD  CR-3015    RECOMPILED UNDER COBOL DEV CENTER IV
004200*012018   MM   CR-3560    COMMENT CLEANUP, NO LOGIC CHANGE
004300*052021   JS   CR-3810    CONFIRMED COEFFICIENTS AGAINST REPRINT
004400*                         OF SPEDO ET AL 2022 GALLEY BEFORE PUB
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 INPUT-OUTPUT SECTION.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700 01  WS-CALC-AREAS.
005800     05  WS-SEX-CODE             PIC 9(01) COMP-3.
005900     05  WS-AGE-SQUARED          PIC 9(05) COMP-3.
005950*    BYTE-LEVEL REDEFINE OF THE CALC AREA, USED WHEN A           022296AK
005960*    PROGRAMMER DROPS A TEMPORARY DISPLAY IN TO TRACE A RUN      022296AK
005970 01  WS-CALC-AREAS-R REDEFINES WS-CALC-AREAS.
005980     05  WS-CALC-AREAS-BYTES     PIC X(06).
006000
006100*    SIMPLE NUMERIC-EDIT REDEFINE, USED WHEN OPERATIONS WANTS    061807AK
006200*    THE AGE BROKEN INTO DECADE/YEAR FOR A PHONE-IN QUERY        061807AK
006300 01  WS-AGE-EDIT-AREA.
006400     05  WS-AGE-EDIT             PIC 9(03).
006500 01  WS-AGE-EDIT-R REDEFINES WS-AGE-EDIT-AREA.
006600     05  WS-AGE-EDIT-DECADE      PIC 9(02).
006700     05  WS-AGE-EDIT-YEAR        PIC 9(01).
006800
006900*    SIGN-TEST REDEFINE ON THE WORKING PREDICTED ACCUMULATOR SO  061807AK
007000*    A NEGATIVE PREDICTED SCORE CAN BE FLAGGED ON THE SYSOUT     061807AK
007100*    TRACE LINE WITHOUT AN EXTRA COMPARE                        061807AK
007200 01  WS-PREDICTED-WORK-AREA.
007300     05  WS-PREDICTED-WORK      PIC S9(04)V9(06) COMP-3.
007400 01  WS-PREDICTED-SIGN-TEST REDEFINES WS-PREDICTED-WORK-AREA.
007500     05  WS-PREDICTED-SIGN-BYTE PIC X(05).
007600
007700 LINKAGE SECTION.
007800 01  NRM-PRED-REC.
007900     05  NRM-TEST-SW             PIC X(01).
008000         88  NRM-TEST-SDMT       VALUE "S".
008100         88  NRM-TEST-CVLT       VALUE "C".
008200         88  NRM-TEST-BVMT       VALUE "B".
008300     05  NRM-AGE                 PIC 9(03).
008400     05  NRM-SEX                 PIC X(01).
008500         88  NRM-SEX-MASCULINO   VALUE "M".
008600         88  NRM-SEX-FEMININO    VALUE "F".
008700     05  NRM-EDUCATION           PIC 9(02).
008800     05  NRM-PREDICTED-SCORE     PIC S9(02)V9(04).
008900
009000 01  RETURN-CD                   PIC S9(04) COMP.
009100
009200 PROCEDURE DIVISION USING NRM-PRED-REC, RETURN-CD.
009300 000-MAINLINE.
009400     MOVE NRM-AGE TO WS-AGE-EDIT.
009500     IF NRM-SEX-MASCULINO
009600         MOVE 1 TO WS-SEX-CODE
009700     ELSE
009800         MOVE 2 TO WS-SEX-CODE.
009900
010000     COMPUTE WS-AGE-SQUARED = NRM-AGE * NRM-AGE.
010100
010200     IF NRM-TEST-CVLT
010300         PERFORM 100-CALC-CVLT-PREDICTED
010400     ELSE
010500     IF NRM-TEST-BVMT
010600         PERFORM 200-CALC-BVMT-PREDICTED
010700     ELSE
010800     IF NRM-TEST-SDMT
010900         PERFORM 300-CALC-SDMT-PREDICTED.
011000
011100     MOVE WS-PREDICTED-WORK TO NRM-PREDICTED-SCORE.
011200     MOVE ZERO TO RETURN-CD.
011300     GOBACK.
011400
011500 100-CALC-CVLT-PREDICTED.
011600*    CVLT-II TOTAL - SPEDO ET AL NORM TABLE, COLUMN 2             051891JS
011700     COMPUTE WS-PREDICTED-WORK ROUNDED =
011800                  8.512324
011900                + ( -0.147980 * NRM-AGE          )
012000                + (  0.001373 * WS-AGE-SQUARED    )
012100                + (  0.176426 * WS-SEX-CODE        )
012200                + (  0.364315 * NRM-EDUCATION      ).
012300 100-EXIT.
012400     EXIT.
012500
012600 200-CALC-BVMT-PREDICTED.
012700*    BVMT-R TOTAL - SPEDO ET AL NORM TABLE, COLUMN 3               051891JS
012800     COMPUTE WS-PREDICTED-WORK ROUNDED =
012900                 11.584550
013000                + ( -0.147520 * NRM-AGE          )
013100                + (  0.000896 * WS-AGE-SQUARED    )
013200                + ( -0.190420 * WS-SEX-CODE        )
013300                + (  0.228950 * NRM-EDUCATION      ).
013400 200-EXIT.
013500     EXIT.
013600
013700 300-CALC-SDMT-PREDICTED.
013800*    SDMT - SPEDO ET AL NORM TABLE, COLUMN 1                       051891JS
013900     COMPUTE WS-PREDICTED-WORK ROUNDED =
014000                  9.248778
014100                + ( -0.010940 * NRM-AGE          )
014200                + ( -0.000860 * WS-AGE-SQUARED    )
014300                + ( -0.471400 * WS-SEX-CODE        )
014400                + (  0.263055 * NRM-EDUCATION      ).
014500 300-EXIT.
014600     EXIT.

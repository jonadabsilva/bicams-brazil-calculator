000100******************************************************************
000200*    BICTABL   -   BICAMS RAW-TO-SCALED-SCORE LOOKUP TABLES        *
000300*                                                                *
000400*    ONE TABLE PER BICAMS SUBTEST.  EACH TABLE MAPS AN INCLUSIVE *
000500*    RAW-SCORE RANGE TO A NORMATIVE SCALED SCORE (1-19).  TABLES *
000600*    ARE LOADED BY REDEFINITION OF LITERAL VALUES BELOW - NO     *
000700*    RUN-TIME TABLE-LOAD FILE IS NEEDED, THE NORMS ARE FIXED.    *
000800*    SOURCE: SPEDO CT ET AL, ARQ NEUROPSIQUIATR 2022;80(1):62-68 *
000900******************************************************************
001000
001100*    SDMT RAW-TO-SCALED TABLE (16 ROWS)
001200 01  SDMT-TABLE-VALUES.
001300     05  FILLER              PIC X(08) VALUE "00000901".
001400     05  FILLER              PIC X(08) VALUE "01001702".
001500     05  FILLER              PIC X(08) VALUE "01802303".
001600     05  FILLER              PIC X(08) VALUE "02402904".
001700     05  FILLER              PIC X(08) VALUE "03003605".
001800     05  FILLER              PIC X(08) VALUE "03704306".
001900     05  FILLER              PIC X(08) VALUE "04404907".
002000     05  FILLER              PIC X(08) VALUE "05005308".
002100     05  FILLER              PIC X(08) VALUE "05405809".
002200     05  FILLER              PIC X(08) VALUE "05906210".
002300     05  FILLER              PIC X(08) VALUE "06306811".
002400     05  FILLER              PIC X(08) VALUE "06907412".
002500     05  FILLER              PIC X(08) VALUE "07507913".
002600     05  FILLER              PIC X(08) VALUE "08009314".
002700     05  FILLER              PIC X(08) VALUE "09410715".
002800     05  FILLER              PIC X(08) VALUE "10812016".
002900 01  SDMT-TABLE REDEFINES SDMT-TABLE-VALUES.
003000     05  SDMT-TABLE-ROW OCCURS 16 TIMES
003100                         INDEXED BY SDMT-IDX.
003200         10  SDMT-RAW-LOW      PIC 9(03).
003300         10  SDMT-RAW-HIGH     PIC 9(03).
003400         10  SDMT-SCALED       PIC 9(02).
003500
003600*    CVLT RAW-TO-SCALED TABLE (19 ROWS)
003700 01  CVLT-TABLE-VALUES.
003800     05  FILLER              PIC X(08) VALUE "00001901".
003900     05  FILLER              PIC X(08) VALUE "02002802".
004000     05  FILLER              PIC X(08) VALUE "02903103".
004100     05  FILLER              PIC X(08) VALUE "03203504".
004200     05  FILLER              PIC X(08) VALUE "03603905".
004300     05  FILLER              PIC X(08) VALUE "04004106".
004400     05  FILLER              PIC X(08) VALUE "04204407".
004500     05  FILLER              PIC X(08) VALUE "04504808".
004600     05  FILLER              PIC X(08) VALUE "04905209".
004700     05  FILLER              PIC X(08) VALUE "05305610".
004800     05  FILLER              PIC X(08) VALUE "05706011".
004900     05  FILLER              PIC X(08) VALUE "06106412".
005000     05  FILLER              PIC X(08) VALUE "06506613".
005100     05  FILLER              PIC X(08) VALUE "06706914".
005200     05  FILLER              PIC X(08) VALUE "07007115".
005300     05  FILLER              PIC X(08) VALUE "07207216".
005400     05  FILLER              PIC X(08) VALUE "07307417".
005500     05  FILLER              PIC X(08) VALUE "07507518".
005600     05  FILLER              PIC X(08) VALUE "07608019".
005700 01  CVLT-TABLE REDEFINES CVLT-TABLE-VALUES.
005800     05  CVLT-TABLE-ROW OCCURS 19 TIMES
005900                         INDEXED BY CVLT-IDX.
006000         10  CVLT-RAW-LOW      PIC 9(03).
006100         10  CVLT-RAW-HIGH     PIC 9(03).
006200         10  CVLT-SCALED       PIC 9(02).
006300
006400*    BVMT RAW-TO-SCALED TABLE (14 ROWS)
006500 01  BVMT-TABLE-VALUES.
006600     05  FILLER              PIC X(08) VALUE "00000201".
006700     05  FILLER              PIC X(08) VALUE "00300502".
006800     05  FILLER              PIC X(08) VALUE "00600803".
006900     05  FILLER              PIC X(08) VALUE "00901204".
007000     05  FILLER              PIC X(08) VALUE "01301705".
007100     05  FILLER              PIC X(08) VALUE "01802006".
007200     05  FILLER              PIC X(08) VALUE "02102307".
007300     05  FILLER              PIC X(08) VALUE "02402608".
007400     05  FILLER              PIC X(08) VALUE "02702809".
007500     05  FILLER              PIC X(08) VALUE "02903010".
007600     05  FILLER              PIC X(08) VALUE "03103211".
007700     05  FILLER              PIC X(08) VALUE "03303412".
007800     05  FILLER              PIC X(08) VALUE "03503513".
007900     05  FILLER              PIC X(08) VALUE "03603614".
008000 01  BVMT-TABLE REDEFINES BVMT-TABLE-VALUES.
008100     05  BVMT-TABLE-ROW OCCURS 14 TIMES
008200                         INDEXED BY BVMT-IDX.
008300         10  BVMT-RAW-LOW      PIC 9(03).
008400         10  BVMT-RAW-HIGH     PIC 9(03).
008500         10  BVMT-SCALED       PIC 9(02).

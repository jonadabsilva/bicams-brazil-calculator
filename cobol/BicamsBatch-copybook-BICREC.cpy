000100******************************************************************
000200*    BICREC    -   BICAMS ASSESSMENT INPUT RECORD                *
000300*                                                                *
000400*    ONE RECORD PER PATIENT ASSESSMENT SESSION, READ BY          *
000500*    BICSCORE IN ARRIVAL ORDER (NO KEY SEQUENCE REQUIRED).       *
000600*    FIXED LENGTH 62 BYTES.                                      *
000700******************************************************************
000800 01  BICAMS-ASSESS-REC.
000900     05  BIC-PATIENT-ID              PIC X(20).
001000     05  BIC-SEX                     PIC X(01).
001100         88  BIC-SEX-MASCULINO       VALUE "M".
001200         88  BIC-SEX-FEMININO        VALUE "F".
001300         88  BIC-SEX-VALID           VALUES ARE "M", "F".
001400     05  BIC-AGE                     PIC 9(03).
001500     05  BIC-EDUCATION               PIC 9(02).
001600     05  BIC-TEST-DATE               PIC 9(08).
001700*    ALTERNATE VIEW OF TEST-DATE FOR REPORT DATE-EDIT ROUTINE     030915JS
001800     05  BIC-TEST-DATE-R REDEFINES BIC-TEST-DATE.
001900         10  BIC-TEST-DATE-CCYY      PIC 9(04).
002000         10  BIC-TEST-DATE-MM        PIC 9(02).
002100         10  BIC-TEST-DATE-DD        PIC 9(02).
002200     05  BIC-SDMT-FLAG               PIC X(01).
002300         88  BIC-SDMT-ADMINISTERED   VALUE "Y".
002400         88  BIC-SDMT-NOT-GIVEN      VALUE "N".
002500     05  BIC-SDMT-RAW                PIC 9(03).
002600     05  BIC-CVLT-FLAG               PIC X(01).
002700         88  BIC-CVLT-ADMINISTERED   VALUE "Y".
002800         88  BIC-CVLT-NOT-GIVEN      VALUE "N".
002900     05  BIC-CVLT-RAW                PIC 9(03).
003000     05  BIC-BVMT-FLAG               PIC X(01).
003100         88  BIC-BVMT-ADMINISTERED   VALUE "Y".
003200         88  BIC-BVMT-NOT-GIVEN      VALUE "N".
003300     05  BIC-BVMT-RAW                PIC 9(03).
003400     05  FILLER                      PIC X(16).
